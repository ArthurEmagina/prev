000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PRCOFFER.
000300 AUTHOR. D W HARGROVE.
000400 INSTALLATION. PROCUREMENT ENGINEERING - DATA PROCESSING.
000500 DATE-WRITTEN. 11/30/93.
000600 DATE-COMPILED.
000700 SECURITY.  PROPRIETARY - PROCUREMENT ENGINEERING DEPT USE ONLY.
000800*
000900****************************************************************
001000*
001100*   PRCOFFER  --  PROCUREMENT OFFER CALCULATION AND SCHEDULING
001200*
001300*   READS THE PRICING/ASSEMBLY CONFIG, THE COMPONENT DEPENDENCY
001400*   PAIRS AND THE PURCHASED COMPONENT MASTER INTO TABLES, THEN
001500*   PROCESSES THE ORDER REQUEST FILE ONE LINE AT A TIME - FOR
001600*   EACH LINE IT PRICES BOTH AIR AND SEA, PICKS THE CHEAPER MODE
001700*   (OR THE MODE THE REQUESTOR FORCED), WRITES AN OFFER RECORD
001800*   AND A PRINT LINE, AND REMEMBERS THE COMPONENT FOR THE TWO
001900*   SCHEDULE PASSES THAT RUN AFTER END OF FILE.
002000*
002100*   PROC ENGRG REQUEST 93-0151 (INITIAL RELEASE - REPLACES THE
002200*   SPREADSHEET-BASED OFFER WORKSHEET PROCESS).
002300*
002400*   CHANGE LOG
002500*   ----------
002600*   11/30/93  DWH  ORIGINAL RELEASE - PROC ENGRG REQ 93-0151
002700*   01/09/94  DWH  ADDED FORWARD SCHEDULE PASS, REQUEST    DWH0194
002800*                  94-0029. BACKWARD SCHEDULE WAS ALL THIS DWH0194
002900*                  JOB DID AT FIRST RELEASE.               DWH0194
003000*   06/22/94  LKM  FIXED 630-APPLY-MOQ-LOT - LOT SIZE 1    LKM0694
003100*                  WAS ROUNDING QTY UP EVEN WHEN MOQ QTY   LKM0694
003200*                  WAS ALREADY A WHOLE LOT.                LKM0694
003300*   03/17/94  DWH  ADDED FORWARD SCHEDULE PRINT SECTION,   DWH0394
003400*                  ASSEMBLY REMAINING-DAYS LINE, REQUEST   DWH0394
003500*                  94-0029.                                DWH0394
003600*   08/02/95  RFT  CF-HANDLING-PERCENT APPLIED AFTER THE   RFT0895
003700*                  FLAT FEE IS ADDED - FINANCE RULED THE   RFT0895
003800*                  FEE IS PART OF THE TAXABLE BASE.        RFT0895
003900*   11/09/96  RFT  TIER-SELECT FALLS BACK TO THE SMALLEST  RFT1196
004000*                  TIER WHEN REQUESTED QTY IS BELOW THE    RFT1196
004100*                  LOWEST BREAK, NOT PRICED AT ZERO.       RFT1196
004200*   09/21/98  JQS  Y2K REMEDIATION - RUN-DATE NOW BUILT    JQS0998
004300*                  FROM A CENTURY-WINDOWED ACCEPT FROM     JQS0998
004400*                  DATE (PIVOT 1950-2049), NOT A HARD-     JQS0998
004500*                  CODED 19. ALL FILE DATES WERE ALREADY   JQS0998
004600*                  CCYYMMDD SO NO LAYOUT CHANGED.          JQS0998
004700*                  PRJ-1998-0037.                          JQS0998
004800*   04/04/02  MPT  CM-CURRENCY DEFAULTS TO EUR WHEN THE    MPT0402
004900*                  MASTER RECORD CARRIES SPACES, PER       MPT0402
005000*                  FINANCE STANDARD FS-114.                MPT0402
005100*   02/11/03  MPT  CORRECTED 660-CHOOSE-MODE - A FORCED    MPT0203
005200*                  MODE OF SPACE FELL THROUGH TO THE AIR   MPT0203
005300*                  BRANCH.  TICKET PE-4471.                MPT0203
005400*   08/19/04  MPT  ADDED 800-INIT-REPORT - THE OFFER       MPT0804
005500*                  SUMMARY HEADING (RUN DATE) AND COLUMN   MPT0804
005600*                  HEADING WERE NEVER PRINTED, ONLY THE    MPT0804
005700*                  TWO SCHEDULE SECTIONS HAD HEADINGS.     MPT0804
005800*                  TICKET PE-5512.                         MPT0804
005900*   08/26/04  MPT  OFFER-CALC RATE/TOTAL WORKING-STORAGE   MPT0826
006000*                  WAS LEFT DISPLAY WHEN THIS PROGRAM WAS  MPT0826
006100*                  ADAPTED FROM CALCCOST - REPACKED TO     MPT0826
006200*                  COMP-3 TO MATCH CALCCOST'S OWN MONEY    MPT0826
006300*                  FIELD CONVENTION.  TICKET PE-5588.      MPT0826
006400*
006500****************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-370.
006900 OBJECT-COMPUTER. IBM-370.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS NUMERIC-DIGITS IS '0' THRU '9'.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT COMPONENTS ASSIGN TO COMPFILE
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-COMP-STATUS.
007800     SELECT ORDERS ASSIGN TO ORDRFILE
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-ORDR-STATUS.
008100     SELECT DEPENDS ASSIGN TO DEPNFILE
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-DEPN-STATUS.
008400     SELECT CONFIG ASSIGN TO CFGFILE
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-CFG-STATUS.
008700     SELECT OFFERS ASSIGN TO OFFRFILE
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-OFFR-STATUS.
009000     SELECT PRTOUT ASSIGN TO PRTFILE
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-PRT-STATUS.
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  COMPONENTS
009600     LABEL RECORDS ARE STANDARD.
009700     COPY CMPMSTR.
009800 FD  ORDERS
009900     LABEL RECORDS ARE STANDARD.
010000     COPY ORDREQ.
010100 FD  DEPENDS
010200     LABEL RECORDS ARE STANDARD.
010300     COPY DEPREC.
010400 FD  CONFIG
010500     LABEL RECORDS ARE STANDARD.
010600     COPY CFGREC.
010700 FD  OFFERS
010800     LABEL RECORDS ARE STANDARD.
010900     COPY OFRREC.
011000 FD  PRTOUT
011100     LABEL RECORDS ARE STANDARD.
011200 01  PRT-LINE                   PIC X(132).
011300 WORKING-STORAGE SECTION.
011400*
011500*    ----------------  STANDALONE SCRATCH / SUBSCRIPTS  ----------
011600*    (77-LEVELS, SHOP CONVENTION BORROWED FROM WRKSFINL'S OWN
011700*    TMP-YY/SUB1/SUB2 DATE-MATH SCRATCH STORAGE)
011800*
011900 77  WS-TS-SUB                     PIC 9(01)  COMP.
012000 77  WS-TS-PICK                    PIC 9(01)  COMP.
012100*
012200*    ----------------  FILE STATUS / EOF SWITCHES  ---------------
012300*
012400 01  WS-FILE-STATUSES.
012500     05  WS-COMP-STATUS             PIC X(02).
012600         88  WS-COMP-OK                 VALUE '00'.
012700         88  WS-COMP-EOF                VALUE '10'.
012800     05  WS-ORDR-STATUS             PIC X(02).
012900         88  WS-ORDR-OK                 VALUE '00'.
013000         88  WS-ORDR-EOF                VALUE '10'.
013100     05  WS-DEPN-STATUS             PIC X(02).
013200         88  WS-DEPN-OK                 VALUE '00'.
013300         88  WS-DEPN-EOF                VALUE '10'.
013400     05  WS-CFG-STATUS              PIC X(02).
013500         88  WS-CFG-OK                  VALUE '00'.
013600     05  WS-OFFR-STATUS             PIC X(02).
013700         88  WS-OFFR-OK                 VALUE '00'.
013800     05  WS-PRT-STATUS              PIC X(02).
013900         88  WS-PRT-OK                  VALUE '00'.
014000     05  FILLER                     PIC X(02).
014100 01  WS-EOF-SWITCHES.
014200     05  WS-ORDER-EOF-SW            PIC X(01)  VALUE 'N'.
014300         88  WS-ORDER-EOF               VALUE 'Y'.
014400     05  WS-COMPONENT-FOUND-SW      PIC X(01)  VALUE 'N'.
014500         88  WS-COMPONENT-FOUND         VALUE 'Y'.
014600     05  FILLER                     PIC X(02).
014700*
014800*    ----------------  CONTROL TOTALS / ACCUMULATORS  ------------
014900*
015000 01  WS-CONTROL-TOTALS.
015100     05  WS-ORDERS-READ             PIC 9(08)  COMP-3 VALUE 0.
015200     05  WS-OFFERS-WRITTEN          PIC 9(08)  COMP-3 VALUE 0.
015300     05  WS-ERRORS-COUNT            PIC 9(08)  COMP-3 VALUE 0.
015400     05  WS-GRAND-TOTAL-COST        PIC 9(11)V99 COMP-3 VALUE 0.
015500     05  WS-EARLIEST-ORDERBY        PIC 9(08)  VALUE 99999999.
015600     05  WS-REPORT-CURRENCY         PIC X(03)  VALUE SPACES.
015700     05  WS-LATEST-TARGET-DATE      PIC 9(08)  VALUE 0.
015800     05  FILLER                     PIC X(04).
015900*
016000*    ----------------  RUN DATE / Y2K CENTURY WINDOW  ------------
016100*
016200 01  WS-RUN-DATE-AREA.
016300     05  WS-TODAY-YYMMDD            PIC 9(06).
016400     05  WS-TODAY-PARTS REDEFINES WS-TODAY-YYMMDD.
016500         10  WS-TODAY-YY            PIC 9(02).
016600         10  WS-TODAY-MM            PIC 9(02).
016700         10  WS-TODAY-DD            PIC 9(02).
016800     05  WS-RUN-DATE                PIC 9(08)  VALUE 0.
016900     05  WS-RUN-DATE-SERIAL         PIC S9(08) COMP VALUE 0.
017000     05  FILLER                     PIC X(04).
017100*
017200*    ---  ASSEMBLY ANCHOR DATES  ---------------------------------
017300*
017400 01  WS-ASSEMBLY-AREA.
017500     05  WS-ASSEMBLY-DAYS           PIC 9(04)  COMP VALUE 0.
017600     05  WS-ASSEMBLY-WEEKS-USED     PIC 9(03)  COMP VALUE 0.
017700     05  WS-ASSEMBLY-END-SERIAL     PIC S9(08) COMP VALUE 0.
017800     05  WS-ASSEMBLY-START-SERIAL   PIC S9(08) COMP VALUE 0.
017900     05  FILLER                     PIC X(04).
018000*
018100*    ---  TIER BREAK LADDER (WITH REDEFINES)  --------------------
018200*    610-TIER-SELECT NEEDS THE THREE BREAKS AS A TABLE TO PERFORM
018300*    VARYING OVER; THE ALTERNATE NAMED VIEW BELOW IS KEPT PURELY
018400*    FOR READABILITY IN A DUMP - NEITHER PROGRAM LOGIC MOVES
018500*    THROUGH THE NAMED FIELDS, ONLY THROUGH WS-TL-QTY(SUBSCRIPT).
018600*
018700 01  WS-TIER-LADDER-QTY.
018800     05  WS-TL-QTY OCCURS 3 TIMES   PIC 9(05)  COMP.
018900 01  WS-TIER-LADDER-ALT REDEFINES WS-TIER-LADDER-QTY.
019000     05  WS-TL-QTY-200              PIC 9(05)  COMP.
019100     05  WS-TL-QTY-1000             PIC 9(05)  COMP.
019200     05  WS-TL-QTY-5000             PIC 9(05)  COMP.
019300*
019400*    ---  DATE SERIAL CONVERSION WORK AREA  ----------------------
019500*
019600 01  WS-CCYYMMDD-FIELD              PIC 9(08).
019700 01  WS-CCYYMMDD-PARTS REDEFINES WS-CCYYMMDD-FIELD.
019800     05  WS-CMD-CCYY                PIC 9(04).
019900     05  WS-CMD-MM                  PIC 9(02).
020000     05  WS-CMD-DD                  PIC 9(02).
020100 01  WS-DATE-SERIAL-AREA.
020200     05  WS-DATE-SERIAL             PIC S9(08) COMP.
020300     05  FILLER                     PIC X(04).
020400*
020500*    150/160 SHARE THESE AS SCRATCH, NOT AS A RECORD - CARRIED AS
020600*    77-LEVELS THE SAME WAY WRKSFINL CARRIES ITS OWN TMP-YY/SUB1/
020700*    SUB2 CONVERSION FIELDS, NOT GROUPED UNDER A 01.
020800 77  WS-DTW-CCYY                    PIC S9(08) COMP.
020900 77  WS-DTW-MM                      PIC S9(08) COMP.
021000 77  WS-DTW-DD                      PIC S9(08) COMP.
021100 77  WS-DTW-T1                      PIC S9(08) COMP.
021200 77  WS-DTW-T2                      PIC S9(08) COMP.
021300 77  WS-DTW-T3                      PIC S9(08) COMP.
021400 77  WS-DTW-T4                      PIC S9(08) COMP.
021500 77  WS-DTW-L                       PIC S9(08) COMP.
021600 77  WS-DTW-N                       PIC S9(08) COMP.
021700 77  WS-DTW-I                       PIC S9(08) COMP.
021800 77  WS-DTW-J                       PIC S9(08) COMP.
021900*
022000*    ---  COMPONENT MASTER TABLE (CM-TABLE)  ---------------------
022100*    OCCURS 1 TO 200 DEPENDING ON - 200 IS THE LARGEST BOM THE
022200*    SHOP HAS EVER CARRIED (PROC ENGRG'S OWN FIGURE); ASCENDING
022300*    KEY/INDEXED BY SUPPORTS THE SEARCH ALL IN 510-MATCH-COMPONENT
022400*
022500 01  CM-TABLE-AREA.
022600     05  CM-TABLE-COUNT             PIC 9(03)  COMP VALUE 0.
022700     05  FILLER                     PIC X(03).
022800     05  CM-TABLE-ENTRY OCCURS 1 TO 200 TIMES
022900                         DEPENDING ON CM-TABLE-COUNT
023000                         ASCENDING KEY IS CMT-COMPONENT-ID
023100                         INDEXED BY CMT-IDX.
023200         10  CMT-COMPONENT-ID       PIC X(20).
023300         10  CMT-MOQ                PIC 9(07).
023400         10  CMT-LOT-SIZE           PIC 9(07).
023500         10  CMT-CURRENCY           PIC X(03).
023600         10  CMT-PROD-COST          PIC 9(07)V9(04)
023700                                     COMP-3
023800                                     OCCURS 3 TIMES
023900                                     INDEXED BY CMT-PC-IDX.
024000         10  CMT-AIR-COST           PIC 9(07)V9(04)
024100                                     COMP-3
024200                                     OCCURS 3 TIMES
024300                                     INDEXED BY CMT-AC-IDX.
024400         10  CMT-SEA-COST           PIC 9(07)V9(04)
024500                                     COMP-3
024600                                     OCCURS 3 TIMES
024700                                     INDEXED BY CMT-SC-IDX.
024800         10  CMT-PROD-WEEKS         PIC 9(03)
024900                                     OCCURS 3 TIMES
025000                                     INDEXED BY CMT-PW-IDX.
025100         10  CMT-AIR-WEEKS          PIC 9(03).
025200         10  CMT-SEA-WEEKS          PIC 9(03).
025300*
025400*    ---  DEPENDENCY TABLE (DP-TABLE)  ---------------------------
025500*    NOT KEYED/SORTED - DEPENDENCY PAIRS COME IN WHATEVER ORDER
025600*    THE BOM TOOL EXPORTED THEM, SO BOTH SCHEDULERS MUST SCAN
025700*    THE WHOLE TABLE (720/765) RATHER THAN SEARCH ALL.
025800*
025900 01  DP-TABLE-AREA.
026000     05  DP-TABLE-COUNT             PIC 9(03)  COMP VALUE 0.
026100     05  FILLER                     PIC X(03).
026200     05  DP-TABLE-ENTRY OCCURS 1 TO 100 TIMES
026300                         DEPENDING ON DP-TABLE-COUNT
026400                         INDEXED BY DPT-IDX.
026500         10  DPT-COMPONENT-ID       PIC X(20).
026600         10  DPT-DEPENDS-ON-ID      PIC X(20).
026700*
026800*    ---  SELECTED-COMPONENT TABLE (SC-TABLE)  -------------------
026900*    ONE ROW PER DISTINCT COMPONENT ACTUALLY ORDERED (NOT ONE
027000*    PER ORDER LINE - 680-RECORD-SELECTED COLLAPSES REPEATS),
027100*    SINCE THE TWO SCHEDULERS ONLY CARE ABOUT EACH COMPONENT ONCE.
027200*    THE BK-/FW- DONE SWITCHES ARE PER-SCHEDULER, NOT SHARED,
027300*    BECAUSE A COMPONENT CAN RESOLVE ON ONE PASS DIRECTION BEFORE
027400*    THE OTHER.
027500*
027600 01  SC-TABLE-AREA.
027700     05  SC-TABLE-COUNT             PIC 9(03)  COMP VALUE 0.
027800     05  FILLER                     PIC X(03).
027900     05  SC-TABLE-ENTRY OCCURS 1 TO 200 TIMES
028000                         DEPENDING ON SC-TABLE-COUNT
028100                         INDEXED BY SCT-IDX.
028200         10  SCT-COMPONENT-ID       PIC X(20).
028300         10  SCT-ORDER-DATE-SERIAL  PIC S9(08) COMP.
028400         10  SCT-LEAD-DAYS          PIC 9(04)  COMP.
028500         10  SCT-BK-DONE-SW         PIC X(01).
028600             88  SCT-BK-DONE            VALUE 'Y'.
028700         10  SCT-BK-START-SERIAL    PIC S9(08) COMP.
028800         10  SCT-BK-FINISH-SERIAL   PIC S9(08) COMP.
028900         10  SCT-FW-DONE-SW         PIC X(01).
029000             88  SCT-FW-DONE            VALUE 'Y'.
029100         10  SCT-FW-START-SERIAL    PIC S9(08) COMP.
029200         10  SCT-FW-FINISH-SERIAL   PIC S9(08) COMP.
029300*
029400*    ---  OFFER-CALC / PER-ORDER WORK AREA  ----------------------
029500*
029600 01  WS-OFFER-WORK-AREA.
029700     05  WS-EFF-MOQ                 PIC 9(07)  COMP.
029800     05  WS-EFF-LOT                 PIC 9(07)  COMP.
029900     05  WS-LOT-QUOTIENT            PIC 9(07)  COMP.
030000     05  WS-QTY-AFTER-MOQ           PIC 9(07)  COMP.
030100     05  WS-ORDERED-QTY             PIC 9(07)  COMP.
030200     05  WS-PROD-COST-RATE          PIC 9(07)V9(04) COMP-3.
030300     05  WS-AIR-COST-RATE           PIC 9(07)V9(04) COMP-3.
030400     05  WS-SEA-COST-RATE           PIC 9(07)V9(04) COMP-3.
030500     05  WS-PROD-WEEKS-USED         PIC 9(03)  COMP.
030600     05  WS-TARGET-DATE-SERIAL      PIC S9(08) COMP.
030700     05  WS-EFFECTIVE-TGT-SERIAL    PIC S9(08) COMP.
030800     05  WS-ORDER-DATE-SERIAL       PIC S9(08) COMP.
030900     05  FILLER                     PIC X(04).
031000 01  WS-MODE-RESULT-AREA.
031100     05  WS-AIR-RESULT.
031200         10  WS-AIR-UNIT-PRICE      PIC 9(07)V9(04) COMP-3.
031300         10  WS-AIR-PROD-TOTAL      PIC 9(11)V99 COMP-3.
031400         10  WS-AIR-TRANS-TOTAL     PIC 9(11)V99 COMP-3.
031500         10  WS-AIR-TOTAL-COST      PIC 9(11)V99 COMP-3.
031600         10  WS-AIR-LEAD-DAYS       PIC 9(04)  COMP.
031700         10  WS-AIR-ORDER-BY-SER    PIC S9(08) COMP.
031800         10  WS-AIR-ORDER-BY        PIC 9(08).
031900     05  WS-SEA-RESULT REDEFINES WS-AIR-RESULT.
032000         10  WS-SEA-UNIT-PRICE      PIC 9(07)V9(04) COMP-3.
032100         10  WS-SEA-PROD-TOTAL      PIC 9(11)V99 COMP-3.
032200         10  WS-SEA-TRANS-TOTAL     PIC 9(11)V99 COMP-3.
032300         10  WS-SEA-TOTAL-COST      PIC 9(11)V99 COMP-3.
032400         10  WS-SEA-LEAD-DAYS       PIC 9(04)  COMP.
032500         10  WS-SEA-ORDER-BY-SER    PIC S9(08) COMP.
032600         10  WS-SEA-ORDER-BY        PIC 9(08).
032700     05  WS-SEA-RESULT-SAVE.
032800         10  WS-SEA2-UNIT-PRICE     PIC 9(07)V9(04) COMP-3.
032900         10  WS-SEA2-PROD-TOTAL     PIC 9(11)V99 COMP-3.
033000         10  WS-SEA2-TRANS-TOTAL    PIC 9(11)V99 COMP-3.
033100         10  WS-SEA2-TOTAL-COST     PIC 9(11)V99 COMP-3.
033200         10  WS-SEA2-LEAD-DAYS      PIC 9(04)  COMP.
033300         10  WS-SEA2-ORDER-BY       PIC 9(08).
033400     05  WS-CHOSEN-MODE             PIC X(01).
033500     05  FILLER                     PIC X(03).
033600*
033700*    ---  610-TIER-SELECT PARAMETERS  ----------------------------
033800*
033900 01  WS-TIER-SELECT-PARMS.
034000     05  WS-TS-REQ-QTY              PIC 9(07)  COMP.
034100     05  WS-TS-RESULT               PIC 9(07)V9(04) COMP-3.
034200     05  FILLER                     PIC X(04).
034300*
034400*    ---  640-PRICE-MODE PARAMETERS  -----------------------------
034500*
034600 01  WS-PRICE-MODE-PARMS.
034700     05  WS-PM-UNIT-PRICE           PIC 9(07)V9(04) COMP-3.
034800     05  WS-PM-PROD-RATE            PIC 9(07)V9(04) COMP-3.
034900     05  WS-PM-TRANS-RATE           PIC 9(07)V9(04) COMP-3.
035000     05  WS-PM-QTY                  PIC 9(07)  COMP.
035100     05  WS-PM-GROSS                PIC 9(11)V99 COMP-3.
035200     05  WS-PM-PROD-TOTAL           PIC 9(11)V99 COMP-3.
035300     05  WS-PM-TRANS-TOTAL          PIC 9(11)V99 COMP-3.
035400     05  WS-PM-TOTAL-COST           PIC 9(11)V99 COMP-3.
035500     05  FILLER                     PIC X(04).
035600*
035700*    ---  650-LEAD-AND-ORDERBY PARAMETERS  -----------------------
035800*
035900 01  WS-LEAD-ORDERBY-PARMS.
036000     05  WS-LA-WEEKS-TRANSPORT      PIC 9(03)  COMP.
036100     05  WS-LA-LEAD-DAYS            PIC 9(04)  COMP.
036200     05  WS-LA-ORDER-BY-SERIAL      PIC S9(08) COMP.
036300     05  WS-LA-ORDER-BY-DATE        PIC 9(08).
036400     05  FILLER                     PIC X(04).
036500*
036600*    ---  SCHEDULE PASS WORK AREA  -------------------------------
036700*
036800 01  WS-SCHED-PASS-WORK.
036900     05  WS-BK-PASS-COUNT           PIC 9(05)  COMP VALUE 0.
037000     05  WS-BK-MAX-PASSES           PIC 9(05)  COMP VALUE 0.
037100     05  WS-BK-ALL-DONE-SW          PIC X(01)  VALUE 'N'.
037200     05  WS-BK-DEP-COUNT            PIC 9(03)  COMP VALUE 0.
037300     05  WS-BK-DEP-BLOCKED-SW       PIC X(01)  VALUE 'N'.
037400     05  WS-BK-MIN-FINISH           PIC S9(08) COMP VALUE 0.
037500     05  WS-FW-PASS-COUNT           PIC 9(05)  COMP VALUE 0.
037600     05  WS-FW-MAX-PASSES           PIC 9(05)  COMP VALUE 0.
037700     05  WS-FW-ALL-DONE-SW          PIC X(01)  VALUE 'N'.
037800     05  WS-FW-PREREQ-COUNT         PIC 9(03)  COMP VALUE 0.
037900     05  WS-FW-PREREQ-BLOCKED-SW    PIC X(01)  VALUE 'N'.
038000     05  WS-FW-MAX-FINISH           PIC S9(08) COMP VALUE 0.
038100     05  WS-FW-START-SERIAL         PIC S9(08) COMP VALUE 0.
038200     05  WS-FW-FINISH-SERIAL        PIC S9(08) COMP VALUE 0.
038300     05  WS-FW-FORCE-SW             PIC X(01)  VALUE 'N'.
038400     05  FILLER                     PIC X(04).
038500 01  WS-FIND-SELECTED-PARMS.
038600     05  WS-FS-TARGET-ID            PIC X(20).
038700     05  WS-FS-FOUND-SW             PIC X(01)  VALUE 'N'.
038800         88  WS-FS-FOUND                VALUE 'Y'.
038900     05  WS-FS-FOUND-IDX            PIC 9(03)  COMP VALUE 0.
039000     05  FILLER                     PIC X(02).
039100*
039200*    ---  DETAIL LINE / PRINT CONTROL AREAS  ---------------------
039300*
039400 COPY RPTLINES.
039500 01  WS-PRINT-CONTROL.
039600     05  WS-LINE-COUNT              PIC 9(03)  COMP VALUE 99.
039700     05  WS-LINES-PER-PAGE          PIC 9(03)  COMP VALUE 55.
039800     05  FILLER                     PIC X(02).
039900 PROCEDURE DIVISION.
040000 000-MAIN-LOGIC.
040100     PERFORM 100-OPEN-FILES THRU 100-EXIT.
040200     PERFORM 110-INITIALIZE THRU 110-EXIT.
040300     PERFORM 200-LOAD-CONFIG THRU 200-EXIT.
040400     PERFORM 300-LOAD-DEPENDENCIES THRU 300-EXIT.
040500     PERFORM 400-LOAD-COMPONENTS THRU 400-EXIT.
040600     PERFORM 450-FIND-ASSEMBLY-DAYS THRU 450-EXIT.
040700     PERFORM 800-INIT-REPORT THRU 800-EXIT.
040800     PERFORM 505-READ-ORDER-RECORD THRU 505-EXIT.
040900     PERFORM 500-PROCESS-ORDERS THRU 500-EXIT
041000         UNTIL WS-ORDER-EOF.
041100     PERFORM 695-FINISH-ANCHORS THRU 695-EXIT.
041200     PERFORM 700-BACKWARD-SCHED THRU 700-EXIT.
041300     PERFORM 750-FORWARD-SCHED THRU 750-EXIT.
041400     PERFORM 780-WRITE-SCHEDULE-REPORT THRU 780-EXIT.
041500     PERFORM 900-WRITE-CONTROL-TOTALS THRU 900-EXIT.
041600     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
041700     STOP RUN.
041800*
041900*    ------------------------------------------------------------
042000*    100-OPEN-FILES  -  OPEN ALL SIX FILES FOR THE RUN.
042100*    ------------------------------------------------------------
042200 100-OPEN-FILES.
042300     OPEN INPUT CONFIG
042400          INPUT DEPENDS
042500          INPUT COMPONENTS
042600          INPUT ORDERS
042700          OUTPUT OFFERS
042800          OUTPUT PRTOUT.
042900 100-EXIT.
043000     EXIT.
043100*
043200*    ------------------------------------------------------------
043300*    110-INITIALIZE  -  RUN DATE (Y2K CENTURY WINDOW), TIER
043400*    LADDER CONSTANTS, CONTROL TOTALS.  ADDED 09/21/98 JQS0998.
043500*    ------------------------------------------------------------
043600 110-INITIALIZE.
043700     ACCEPT WS-TODAY-YYMMDD FROM DATE.
043800     IF WS-TODAY-YY < 50
043900         COMPUTE WS-RUN-DATE = 20000000 +
044000             (WS-TODAY-YY * 10000) + (WS-TODAY-MM * 100) +
044100             WS-TODAY-DD
044200     ELSE
044300         COMPUTE WS-RUN-DATE = 19000000 +
044400             (WS-TODAY-YY * 10000) + (WS-TODAY-MM * 100) +
044500             WS-TODAY-DD
044600     END-IF.
044700     MOVE WS-RUN-DATE TO WS-CCYYMMDD-FIELD.
044800     MOVE WS-CMD-CCYY TO WS-DTW-CCYY.
044900     MOVE WS-CMD-MM TO WS-DTW-MM.
045000     MOVE WS-CMD-DD TO WS-DTW-DD.
045100     PERFORM 150-DATE-TO-SERIAL THRU 150-EXIT.
045200     MOVE WS-DATE-SERIAL TO WS-RUN-DATE-SERIAL.
045300     MOVE 200 TO WS-TL-QTY-200.
045400     MOVE 1000 TO WS-TL-QTY-1000.
045500     MOVE 5000 TO WS-TL-QTY-5000.
045600     MOVE 0 TO WS-ORDERS-READ WS-OFFERS-WRITTEN WS-ERRORS-COUNT.
045700     MOVE 0 TO WS-GRAND-TOTAL-COST.
045800     MOVE 99999999 TO WS-EARLIEST-ORDERBY.
045900     MOVE 0 TO WS-LATEST-TARGET-DATE.
046000     MOVE SPACES TO WS-REPORT-CURRENCY.
046100 110-EXIT.
046200     EXIT.
046300*
046400*    ------------------------------------------------------------
046500*    200-LOAD-CONFIG  -  READ THE SINGLE CONFIG RECORD.  IF THE
046600*    ASSEMBLY WEEKS FIELD IS ZERO, DEFAULT IT TO 8 PER THE
046700*    PROCUREMENT ENGINEERING STANDARD PRACTICE.
046800*    ------------------------------------------------------------
046900 200-LOAD-CONFIG.
047000     READ CONFIG INTO CF-CONFIG-RECORD.
047100     IF CF-ASSEMBLY-WEEKS = 0
047200         MOVE 8 TO CF-ASSEMBLY-WEEKS
047300     END-IF.
047400 200-EXIT.
047500     EXIT.
047600*
047700*    ------------------------------------------------------------
047800*    300-LOAD-DEPENDENCIES  -  READ ALL DEPENDENCY PAIRS INTO
047900*    DP-TABLE (BOUNDED AT 100 ENTRIES - SEE DP-TABLE-AREA).
048000*    ------------------------------------------------------------
048100 300-LOAD-DEPENDENCIES.
048200     READ DEPENDS INTO DP-DEPENDENCY-RECORD
048300         AT END MOVE '10' TO WS-DEPN-STATUS
048400     END-READ.
048500     PERFORM 310-LOAD-ONE-DEPENDENCY THRU 310-EXIT
048600         UNTIL WS-DEPN-EOF.
048700 300-EXIT.
048800     EXIT.
048900 310-LOAD-ONE-DEPENDENCY.
049000     ADD 1 TO DP-TABLE-COUNT.
049100     MOVE DP-COMPONENT-ID TO DPT-COMPONENT-ID(DP-TABLE-COUNT).
049200     MOVE DP-DEPENDS-ON-ID TO DPT-DEPENDS-ON-ID(DP-TABLE-COUNT).
049300     READ DEPENDS INTO DP-DEPENDENCY-RECORD
049400         AT END MOVE '10' TO WS-DEPN-STATUS
049500     END-READ.
049600 310-EXIT.
049700     EXIT.
049800*
049900*    ------------------------------------------------------------
050000*    400-LOAD-COMPONENTS  -  READ THE COMPONENT MASTER INTO
050100*    CM-TABLE.  THE EXTRACT IS MAINTAINED IN ASCENDING
050200*    CM-COMPONENT-ID SEQUENCE BY THE UPSTREAM BOM EXTRACT JOB,
050300*    WHICH IS WHAT LETS 510-MATCH-COMPONENT USE SEARCH ALL.
050400*    ------------------------------------------------------------
050500 400-LOAD-COMPONENTS.
050600     READ COMPONENTS INTO CM-COMPONENT-RECORD
050700         AT END MOVE '10' TO WS-COMP-STATUS
050800     END-READ.
050900     PERFORM 410-LOAD-ONE-COMPONENT THRU 410-EXIT
051000         UNTIL WS-COMP-EOF.
051100 400-EXIT.
051200     EXIT.
051300 410-LOAD-ONE-COMPONENT.
051400     ADD 1 TO CM-TABLE-COUNT.
051500     MOVE CM-COMPONENT-ID TO CMT-COMPONENT-ID(CM-TABLE-COUNT).
051600     MOVE CM-MOQ TO CMT-MOQ(CM-TABLE-COUNT).
051700     MOVE CM-LOT-SIZE TO CMT-LOT-SIZE(CM-TABLE-COUNT).
051800     IF CM-CURRENCY = SPACES
051900         MOVE 'EUR' TO CMT-CURRENCY(CM-TABLE-COUNT)
052000     ELSE
052100         MOVE CM-CURRENCY TO CMT-CURRENCY(CM-TABLE-COUNT)
052200     END-IF.
052300     PERFORM 415-LOAD-ONE-TIER-CELL THRU 415-EXIT
052400         VARYING CMT-PC-IDX FROM 1 BY 1
052500         UNTIL CMT-PC-IDX > 3.
052600     MOVE CM-AIR-WEEKS TO CMT-AIR-WEEKS(CM-TABLE-COUNT).
052700     MOVE CM-SEA-WEEKS TO CMT-SEA-WEEKS(CM-TABLE-COUNT).
052800     READ COMPONENTS INTO CM-COMPONENT-RECORD
052900         AT END MOVE '10' TO WS-COMP-STATUS
053000     END-READ.
053100 410-EXIT.
053200     EXIT.
053300 415-LOAD-ONE-TIER-CELL.
053400     MOVE CM-PROD-COST(CMT-PC-IDX) TO
053500         CMT-PROD-COST(CM-TABLE-COUNT, CMT-PC-IDX).
053600     MOVE CM-AIR-COST(CMT-PC-IDX) TO
053700         CMT-AIR-COST(CM-TABLE-COUNT, CMT-PC-IDX).
053800     MOVE CM-SEA-COST(CMT-PC-IDX) TO
053900         CMT-SEA-COST(CM-TABLE-COUNT, CMT-PC-IDX).
054000     MOVE CM-PROD-WEEKS(CMT-PC-IDX) TO
054100         CMT-PROD-WEEKS(CM-TABLE-COUNT, CMT-PC-IDX).
054200 415-EXIT.
054300     EXIT.
054400*
054500*    ------------------------------------------------------------
054600*    450-FIND-ASSEMBLY-DAYS  -  ASSEMBLY-DAYS UNIT.  IF THE
054700*    ASSEMBLY NAME MATCHES A COMPONENT MASTER ENTRY, ITS FIRST
054800*    TIER PRODUCTION WEEKS IS THE ASSEMBLY DURATION, ELSE THE
054900*    CONFIG RECORD'S CF-ASSEMBLY-WEEKS (ALREADY DEFAULTED) IS.
055000*    ------------------------------------------------------------
055100 450-FIND-ASSEMBLY-DAYS.
055200     SET CMT-IDX TO 1.
055300     SEARCH ALL CM-TABLE-ENTRY
055400         WHEN CMT-COMPONENT-ID(CMT-IDX) = CF-ASSEMBLY-NAME
055500             MOVE CMT-PROD-WEEKS(CMT-IDX, 1) TO
055600                 WS-ASSEMBLY-WEEKS-USED
055700     END-SEARCH.
055800     IF WS-ASSEMBLY-WEEKS-USED = 0
055900         MOVE CF-ASSEMBLY-WEEKS TO WS-ASSEMBLY-WEEKS-USED
056000     END-IF.
056100     COMPUTE WS-ASSEMBLY-DAYS = WS-ASSEMBLY-WEEKS-USED * 7.
056200 450-EXIT.
056300     EXIT.
056400*
056500*    ------------------------------------------------------------
056600*    800-INIT-REPORT  -  PAGE HEADING (WITH RUN DATE) AND THE
056700*    OFFER SUMMARY COLUMN HEADING, PRINTED ONCE BEFORE THE ORDER
056800*    LOOP BEGINS.  ADDED MPT0804 - SEE CHANGE LOG.
056900*    ------------------------------------------------------------
057000 800-INIT-REPORT.
057100     MOVE WS-RUN-DATE TO WS-CCYYMMDD-FIELD.
057200     MOVE WS-CMD-MM TO RPH-RUN-MM.
057300     MOVE WS-CMD-DD TO RPH-RUN-DD.
057400     MOVE WS-CMD-CCYY TO RPH-RUN-CCYY.
057500     MOVE RPT-PAGE-HEADING1 TO PRT-LINE.
057600     WRITE PRT-LINE.
057700     MOVE RPT-COL-HEADING-OFFER TO PRT-LINE.
057800     WRITE PRT-LINE.
057900 800-EXIT.
058000     EXIT.
058100*
058200*    ------------------------------------------------------------
058300*    505-READ-ORDER-RECORD  -  PRIMING / NEXT-RECORD READ.
058400*    ------------------------------------------------------------
058500 505-READ-ORDER-RECORD.
058600     READ ORDERS INTO OR-ORDER-RECORD
058700         AT END MOVE 'Y' TO WS-ORDER-EOF-SW
058800     END-READ.
058900 505-EXIT.
059000     EXIT.
059100*
059200*    ------------------------------------------------------------
059300*    500-PROCESS-ORDERS  -  ONE ORDER LINE.  MATCH THE COMPONENT,
059400*    PRICE AND SCHEDULE IT IF FOUND, FLAG IT IF NOT, THEN READ
059500*    THE NEXT RECORD.
059600*    ------------------------------------------------------------
059700 500-PROCESS-ORDERS.
059800     ADD 1 TO WS-ORDERS-READ.
059900*    THE LATEST TARGET DATE ACROSS ALL ORDERS ON THE RUN DRIVES
060000*    THE ASSEMBLY WINDOW IN 450 - KEPT RUNNING HERE RATHER THAN
060100*    A SEPARATE SORT PASS OVER THE ORDER FILE.
060200     IF OR-TARGET-DATE > WS-LATEST-TARGET-DATE
060300         MOVE OR-TARGET-DATE TO WS-LATEST-TARGET-DATE
060400     END-IF.
060500     PERFORM 510-MATCH-COMPONENT THRU 510-EXIT.
060600     IF WS-COMPONENT-FOUND
060700         PERFORM 600-OFFER-CALC THRU 600-EXIT
060800         PERFORM 660-CHOOSE-MODE THRU 660-EXIT
060900         PERFORM 670-WRITE-OFFER-LINE THRU 670-EXIT
061000         PERFORM 680-RECORD-SELECTED THRU 680-EXIT
061100     ELSE
061200         ADD 1 TO WS-ERRORS-COUNT
061300         PERFORM 515-WRITE-NOTFOUND-LINE THRU 515-EXIT
061400     END-IF.
061500     PERFORM 505-READ-ORDER-RECORD THRU 505-EXIT.
061600 500-EXIT.
061700     EXIT.
061800*
061900*    ------------------------------------------------------------
062000*    510-MATCH-COMPONENT  -  BINARY SEARCH CM-TABLE BY ID.
062100*    SEARCH ALL DEPENDS ON THE TABLE HAVING COME IN ALREADY IN
062200*    COMPONENT-ID SEQUENCE OFF THE MASTER FILE - NO SORT STEP
062300*    IS CARRIED IN THIS JOB BECAUSE THE FILE IS BUILT IN ORDER.
062400*    ------------------------------------------------------------
062500 510-MATCH-COMPONENT.
062600     MOVE 'N' TO WS-COMPONENT-FOUND-SW.
062700     SET CMT-IDX TO 1.
062800     SEARCH ALL CM-TABLE-ENTRY
062900         WHEN CMT-COMPONENT-ID(CMT-IDX) = OR-COMPONENT-ID
063000             MOVE 'Y' TO WS-COMPONENT-FOUND-SW
063100     END-SEARCH.
063200 510-EXIT.
063300     EXIT.
063400*
063500*    ------------------------------------------------------------
063600*    515-WRITE-NOTFOUND-LINE  -  PRINT THE "NOT FOUND" DETAIL.
063700*    ------------------------------------------------------------
063800 515-WRITE-NOTFOUND-LINE.
063900     MOVE SPACES TO RPT-OFFER-NOTFOUND.
064000     MOVE OR-COMPONENT-ID TO NFD-COMPONENT-ID.
064100     MOVE '*** COMPONENT NOT FOUND - ORDER SKIPPED' TO
064200         NFD-MESSAGE.
064300     MOVE RPT-OFFER-NOTFOUND TO PRT-LINE.
064400     WRITE PRT-LINE.
064500 515-EXIT.
064600     EXIT.
064700*
064800*    ------------------------------------------------------------
064900*    600-OFFER-CALC  -  PRICE AND TIME BOTH MODES FOR THE
065000*    CURRENT ORDER LINE (CMT-IDX IS STILL SET FROM 510).
065100*    ------------------------------------------------------------
065200 600-OFFER-CALC.
065300     MOVE OR-ORDER-DATE TO WS-CCYYMMDD-FIELD.
065400     MOVE WS-CMD-CCYY TO WS-DTW-CCYY.
065500     MOVE WS-CMD-MM TO WS-DTW-MM.
065600     MOVE WS-CMD-DD TO WS-DTW-DD.
065700     PERFORM 150-DATE-TO-SERIAL THRU 150-EXIT.
065800     MOVE WS-DATE-SERIAL TO WS-ORDER-DATE-SERIAL.
065900     MOVE OR-TARGET-DATE TO WS-CCYYMMDD-FIELD.
066000     MOVE WS-CMD-CCYY TO WS-DTW-CCYY.
066100     MOVE WS-CMD-MM TO WS-DTW-MM.
066200     MOVE WS-CMD-DD TO WS-DTW-DD.
066300     PERFORM 150-DATE-TO-SERIAL THRU 150-EXIT.
066400     MOVE WS-DATE-SERIAL TO WS-TARGET-DATE-SERIAL.
066500     COMPUTE WS-EFFECTIVE-TGT-SERIAL =
066600         WS-TARGET-DATE-SERIAL - WS-ASSEMBLY-DAYS.
066700     MOVE OR-QTY TO WS-TS-REQ-QTY.
066800*    MOQ/LOT IS APPLIED TO THE RAW REQUESTED QTY, BEFORE TIER
066900*    LOOKUP - SEE 610'S OWN BANNER FOR WHY THE TIER ITSELF IS
067000*    STILL PRICED OFF THE UNADJUSTED QTY.
067100     PERFORM 630-APPLY-MOQ-LOT THRU 630-EXIT.
067200*
067300     PERFORM 610-TIER-SELECT THRU 610-EXIT.
067400     MOVE CMT-PROD-COST(CMT-IDX, WS-TS-PICK) TO WS-PROD-COST-RATE.
067500     MOVE CMT-AIR-COST(CMT-IDX, WS-TS-PICK) TO WS-AIR-COST-RATE.
067600     MOVE CMT-SEA-COST(CMT-IDX, WS-TS-PICK) TO WS-SEA-COST-RATE.
067700     MOVE CMT-PROD-WEEKS(CMT-IDX, WS-TS-PICK) TO
067800         WS-PROD-WEEKS-USED.
067900*
068000*    PRODUCTION COST IS COMMON TO BOTH MODES - ONLY THE TRANSPORT
068100*    LEG CHANGES, SO THE UNIT PRICE IS BUILT HERE ONCE FOR AIR AND
068200*    ONCE FOR SEA RATHER THAN REPEATING THE PRODUCTION ADD TWICE.
068300     ADD WS-PROD-COST-RATE WS-AIR-COST-RATE GIVING
068400         WS-AIR-UNIT-PRICE.
068500     ADD WS-PROD-COST-RATE WS-SEA-COST-RATE GIVING
068600         WS-SEA2-UNIT-PRICE.
068700*
068800*    AIR MODE RUN THROUGH 640 FIRST SO 660-CHOOSE-MODE HAS BOTH
068900*    TOTALS ON HAND TO COMPARE WITHOUT RECOMPUTING EITHER ONE.
069000     MOVE WS-AIR-UNIT-PRICE TO WS-PM-UNIT-PRICE.
069100     MOVE WS-PROD-COST-RATE TO WS-PM-PROD-RATE.
069200     MOVE WS-AIR-COST-RATE TO WS-PM-TRANS-RATE.
069300     MOVE WS-ORDERED-QTY TO WS-PM-QTY.
069400     PERFORM 640-PRICE-MODE THRU 640-EXIT.
069500     MOVE WS-PM-TOTAL-COST TO WS-AIR-TOTAL-COST.
069600     MOVE WS-PM-PROD-TOTAL TO WS-AIR-PROD-TOTAL.
069700     MOVE WS-PM-TRANS-TOTAL TO WS-AIR-TRANS-TOTAL.
069800*
069900     MOVE CMT-AIR-WEEKS(CMT-IDX) TO WS-LA-WEEKS-TRANSPORT.
070000     PERFORM 650-LEAD-AND-ORDERBY THRU 650-EXIT.
070100     MOVE WS-LA-LEAD-DAYS TO WS-AIR-LEAD-DAYS.
070200     MOVE WS-LA-ORDER-BY-SERIAL TO WS-AIR-ORDER-BY-SER.
070300     MOVE WS-LA-ORDER-BY-DATE TO WS-AIR-ORDER-BY.
070400*
070500*    SAME 640/650 STEPS A SECOND TIME FOR SEA - KEPT AS TWO
070600*    SEPARATE BLOCKS RATHER THAN A ONE-TRIP/TWO-TRIP TABLE SINCE
070700*    THE SHOP HAS NEVER CARRIED MORE THAN TWO TRANSPORT MODES.
070800     MOVE WS-SEA2-UNIT-PRICE TO WS-PM-UNIT-PRICE.
070900     MOVE WS-PROD-COST-RATE TO WS-PM-PROD-RATE.
071000     MOVE WS-SEA-COST-RATE TO WS-PM-TRANS-RATE.
071100     MOVE WS-ORDERED-QTY TO WS-PM-QTY.
071200     PERFORM 640-PRICE-MODE THRU 640-EXIT.
071300     MOVE WS-PM-TOTAL-COST TO WS-SEA2-TOTAL-COST.
071400     MOVE WS-PM-PROD-TOTAL TO WS-SEA2-PROD-TOTAL.
071500     MOVE WS-PM-TRANS-TOTAL TO WS-SEA2-TRANS-TOTAL.
071600*
071700     MOVE CMT-SEA-WEEKS(CMT-IDX) TO WS-LA-WEEKS-TRANSPORT.
071800     PERFORM 650-LEAD-AND-ORDERBY THRU 650-EXIT.
071900     MOVE WS-LA-LEAD-DAYS TO WS-SEA2-LEAD-DAYS.
072000     MOVE WS-LA-ORDER-BY-DATE TO WS-SEA2-ORDER-BY.
072100 600-EXIT.
072200     EXIT.
072300*
072400*    ------------------------------------------------------------
072500*    610-TIER-SELECT  -  LARGEST BREAK POINT NOT EXCEEDING THE
072600*    REQUESTED QTY WINS.  BELOW THE LOWEST BREAK, USE THE
072700*    LOWEST BREAK (RFT1196).  NO PRICED BREAKS AT ALL (ALL
072800*    TIER-TABLE CELLS BLANK/ZERO) LEAVES WS-TS-PICK AT ZERO,
072900*    WHICH THE CALLER TREATS AS A ZERO-COST, ZERO-WEEKS RESULT.
073000*    ------------------------------------------------------------
073100 610-TIER-SELECT.
073200*    ZERO THE PICK BEFORE EACH LOOKUP - CMT-TABLE IS SHARED ACROSS
073300*    ALL ORDERS, SO A STALE PICK FROM THE PRIOR ORDER MUST NOT
073400*    SURVIVE INTO THIS ONE IF THIS ORDER HAPPENS TO FALL BELOW
073500*    BREAK 1 ON EVERY TIER.
073600     MOVE 0 TO WS-TS-PICK.
073700     MOVE 200 TO WS-TL-QTY(1).
073800     MOVE 1000 TO WS-TL-QTY(2).
073900     MOVE 5000 TO WS-TL-QTY(3).
074000*    VARYING INSTEAD OF A STRAIGHT IF-CASCADE SO ADDING A FOURTH
074100*    BREAK POINT SOMEDAY IS A TABLE CHANGE, NOT A CODE CHANGE.
074200     PERFORM 615-TEST-ONE-TIER THRU 615-EXIT
074300         VARYING WS-TS-SUB FROM 1 BY 1
074400         UNTIL WS-TS-SUB > 3.
074500*    PICK STILL ZERO MEANS THE REQUESTED QTY NEVER REACHED BREAK 1
074600*    RFT1196 SAYS PRICE IT AT THE LOWEST BREAK RATHER THAN REFUSE
074700*    THE ORDER, SINCE A SHORT ORDER IS STILL A REAL ORDER.
074800     IF WS-TS-PICK = 0
074900         MOVE 1 TO WS-TS-PICK
075000     END-IF.
075100 610-EXIT.
075200     EXIT.
075300*    615 KEEPS OVERWRITING THE PICK AS LONG AS THE REQUESTED QTY
075400*    CLEARS THE NEXT BREAK UP, SO THE HIGHEST BREAK CLEARED WINS -
075500*    THAT IS WHY THE PERFORM RUNS SUBSCRIPT 1 TO 3 AND NOT 3 TO 1.
075600 615-TEST-ONE-TIER.
075700     IF WS-TS-REQ-QTY NOT < WS-TL-QTY(WS-TS-SUB)
075800         MOVE WS-TS-SUB TO WS-TS-PICK
075900     END-IF.
076000 615-EXIT.
076100     EXIT.
076200*
076300*    ------------------------------------------------------------
076400*    630-APPLY-MOQ-LOT  -  LIFT TO THE MOQ (MIN 1), THEN ROUND
076500*    UP TO THE NEXT FULL LOT (MIN 1).  LKM0694 - A LOT SIZE OF
076600*    EXACTLY 1 MUST NOT RE-ROUND AN ALREADY-WHOLE QTY UP BY ONE.
076700*    ------------------------------------------------------------
076800 630-APPLY-MOQ-LOT.
076900*    A ZERO IN THE MASTER MEANS "NO MOQ ON FILE", NOT "MOQ OF
077000*    ZERO UNITS" - TREAT IT AS 1 SO THE IF BELOW NEVER BUMPS A
077100*    REAL ORDER QTY UP TO ZERO.
077200     MOVE CMT-MOQ(CMT-IDX) TO WS-EFF-MOQ.
077300     IF WS-EFF-MOQ = 0
077400         MOVE 1 TO WS-EFF-MOQ
077500     END-IF.
077600*    SAME REASONING FOR LOT SIZE - A ZERO LOT SIZE ON FILE MEANS
077700*    THE COMPONENT HAS NO PACK-SIZE RESTRICTION, SO TREAT IT AS
077800*    ONE-FOR-ONE ROUNDING RATHER THAN DIVIDING BY ZERO BELOW.
077900     MOVE CMT-LOT-SIZE(CMT-IDX) TO WS-EFF-LOT.
078000     IF WS-EFF-LOT = 0
078100         MOVE 1 TO WS-EFF-LOT
078200     END-IF.
078300*    MOQ IS A FLOOR, NOT A TARGET - ONLY LIFT THE QTY WHEN THE
078400*    ORDER ACTUALLY FALLS SHORT OF IT.
078500     IF OR-QTY > WS-EFF-MOQ
078600         MOVE OR-QTY TO WS-QTY-AFTER-MOQ
078700     ELSE
078800         MOVE WS-EFF-MOQ TO WS-QTY-AFTER-MOQ
078900     END-IF.
079000*    LKM0694 - INTEGER DIVISION TRUNCATES, SO THE (LOT-1) PAD
079100*    BEFORE DIVIDING IS WHAT MAKES THIS ROUND UP INSTEAD OF DOWN;
079200*    WITHOUT THE LOT<=1 SHORT CIRCUIT AN ALREADY-WHOLE QTY AT A
079300*    LOT SIZE OF 1 WOULD GET PADDED AND ROUNDED UP BY ONE UNIT
079400*    FOR NO REASON.
079500     IF WS-EFF-LOT <= 1
079600         MOVE WS-QTY-AFTER-MOQ TO WS-ORDERED-QTY
079700     ELSE
079800         COMPUTE WS-LOT-QUOTIENT =
079900             (WS-QTY-AFTER-MOQ + WS-EFF-LOT - 1) / WS-EFF-LOT
080000         COMPUTE WS-ORDERED-QTY = WS-LOT-QUOTIENT * WS-EFF-LOT
080100     END-IF.
080200 630-EXIT.
080300     EXIT.
080400*
080500*    ------------------------------------------------------------
080600*    640-PRICE-MODE  -  FLAT HANDLING FEE ADDED BEFORE THE
080700*    PERCENTAGE SURCHARGE IS APPLIED (RFT0895).
080800*    ------------------------------------------------------------
080900 640-PRICE-MODE.
081000     COMPUTE WS-PM-PROD-TOTAL ROUNDED =
081100         WS-PM-QTY * WS-PM-PROD-RATE.
081200     COMPUTE WS-PM-TRANS-TOTAL ROUNDED =
081300         WS-PM-QTY * WS-PM-TRANS-RATE.
081400     ADD WS-PM-PROD-TOTAL WS-PM-TRANS-TOTAL GIVING WS-PM-GROSS.
081500     ADD CF-HANDLING-FLAT TO WS-PM-GROSS.
081600     COMPUTE WS-PM-TOTAL-COST ROUNDED =
081700         WS-PM-GROSS * (1 + (CF-HANDLING-PERCENT / 100)).
081800 640-EXIT.
081900     EXIT.
082000*
082100*    ------------------------------------------------------------
082200*    650-LEAD-AND-ORDERBY  -  LEAD TIME IN DAYS AND THE LATEST
082300*    DATE THE ORDER CAN BE PLACED AND STILL MEET THE EFFECTIVE
082400*    TARGET DATE (TARGET LESS THE ASSEMBLY DURATION).
082500*    ------------------------------------------------------------
082600 650-LEAD-AND-ORDERBY.
082700     COMPUTE WS-LA-LEAD-DAYS =
082800         (WS-PROD-WEEKS-USED + WS-LA-WEEKS-TRANSPORT) * 7.
082900     COMPUTE WS-LA-ORDER-BY-SERIAL =
083000         WS-EFFECTIVE-TGT-SERIAL - WS-LA-LEAD-DAYS.
083100     MOVE WS-LA-ORDER-BY-SERIAL TO WS-DATE-SERIAL.
083200     PERFORM 160-SERIAL-TO-DATE THRU 160-EXIT.
083300     MOVE WS-DTW-CCYY TO WS-CMD-CCYY.
083400     MOVE WS-DTW-MM TO WS-CMD-MM.
083500     MOVE WS-DTW-DD TO WS-CMD-DD.
083600     MOVE WS-CCYYMMDD-FIELD TO WS-LA-ORDER-BY-DATE.
083700 650-EXIT.
083800     EXIT.
083900*
084000*    ------------------------------------------------------------
084100*    660-CHOOSE-MODE  -  HONOR A FORCED MODE, ELSE CHEAPER OF
084200*    AIR/SEA WINS, TIE FAVORS AIR.  MPT0203 - A SPACE MODE MUST
084300*    FALL INTO THE COST COMPARE, NOT THE AIR BRANCH.
084400*    ------------------------------------------------------------
084500 660-CHOOSE-MODE.
084600     IF OR-MODE-AIR
084700         MOVE 'A' TO WS-CHOSEN-MODE
084800     ELSE
084900         IF OR-MODE-SEA
085000             MOVE 'S' TO WS-CHOSEN-MODE
085100         ELSE
085200             IF WS-AIR-TOTAL-COST NOT > WS-SEA2-TOTAL-COST
085300                 MOVE 'A' TO WS-CHOSEN-MODE
085400             ELSE
085500                 MOVE 'S' TO WS-CHOSEN-MODE
085600             END-IF
085700         END-IF
085800     END-IF.
085900 660-EXIT.
086000     EXIT.
086100*
086200*    ------------------------------------------------------------
086300*    670-WRITE-OFFER-LINE  -  MOVE THE CHOSEN MODE'S FIGURES TO
086400*    THE OFFER RECORD AND THE PRINT LINE, WRITE BOTH, ROLL THE
086500*    CONTROL TOTALS.
086600*    ------------------------------------------------------------
086700 670-WRITE-OFFER-LINE.
086800     MOVE SPACES TO OF-OFFER-RECORD.
086900     MOVE OR-COMPONENT-ID TO OF-COMPONENT-ID.
087000     MOVE OR-QTY TO OF-REQUESTED-QTY.
087100     MOVE WS-ORDERED-QTY TO OF-ORDERED-QTY.
087200     MOVE CMT-CURRENCY(CMT-IDX) TO OF-CURRENCY.
087300     MOVE WS-CHOSEN-MODE TO OF-MODE.
087400     IF WS-CHOSEN-MODE = 'A'
087500         MOVE WS-AIR-UNIT-PRICE TO OF-UNIT-PRICE
087600         MOVE WS-AIR-PROD-TOTAL TO OF-PROD-TOTAL
087700         MOVE WS-AIR-TRANS-TOTAL TO OF-TRANS-TOTAL
087800         MOVE WS-AIR-TOTAL-COST TO OF-TOTAL-COST
087900         MOVE WS-AIR-LEAD-DAYS TO OF-LEAD-DAYS
088000         MOVE WS-AIR-ORDER-BY TO OF-ORDER-BY
088100     ELSE
088200         MOVE WS-SEA2-UNIT-PRICE TO OF-UNIT-PRICE
088300         MOVE WS-SEA2-PROD-TOTAL TO OF-PROD-TOTAL
088400         MOVE WS-SEA2-TRANS-TOTAL TO OF-TRANS-TOTAL
088500         MOVE WS-SEA2-TOTAL-COST TO OF-TOTAL-COST
088600         MOVE WS-SEA2-LEAD-DAYS TO OF-LEAD-DAYS
088700         MOVE WS-SEA2-ORDER-BY TO OF-ORDER-BY
088800     END-IF.
088900     WRITE OFFERS FROM OF-OFFER-RECORD.
089000     MOVE SPACES TO RPT-OFFER-DETAIL.
089100     MOVE OF-COMPONENT-ID TO OFD-COMPONENT-ID.
089200     IF WS-CHOSEN-MODE = 'A'
089300         MOVE 'AIR ' TO OFD-MODE
089400     ELSE
089500         MOVE 'SEA ' TO OFD-MODE
089600     END-IF.
089700     MOVE OF-REQUESTED-QTY TO OFD-REQUESTED-QTY.
089800     MOVE OF-ORDERED-QTY TO OFD-ORDERED-QTY.
089900     MOVE OF-UNIT-PRICE TO OFD-UNIT-PRICE.
090000     MOVE OF-TOTAL-COST TO OFD-TOTAL-COST.
090100     MOVE OF-LEAD-DAYS TO OFD-LEAD-DAYS.
090200     MOVE OF-ORDER-BY TO OFD-ORDER-BY.
090300     MOVE RPT-OFFER-DETAIL TO PRT-LINE.
090400     WRITE PRT-LINE.
090500     ADD 1 TO WS-OFFERS-WRITTEN.
090600     ADD OF-TOTAL-COST TO WS-GRAND-TOTAL-COST.
090700     IF WS-REPORT-CURRENCY = SPACES
090800         MOVE OF-CURRENCY TO WS-REPORT-CURRENCY
090900     END-IF.
091000     IF OF-ORDER-BY < WS-EARLIEST-ORDERBY
091100         MOVE OF-ORDER-BY TO WS-EARLIEST-ORDERBY
091200     END-IF.
091300 670-EXIT.
091400     EXIT.
091500*
091600*    ------------------------------------------------------------
091700*    680-RECORD-SELECTED  -  ADD OR REFRESH THIS COMPONENT IN
091800*    SC-TABLE.  LAST ORDER LINE SEEN FOR A COMPONENT SUPPLIES
091900*    ITS ORDER DATE AND LEAD DAYS TO THE TWO SCHEDULERS.
092000*    ------------------------------------------------------------
092100 680-RECORD-SELECTED.
092200     MOVE OR-COMPONENT-ID TO WS-FS-TARGET-ID.
092300     PERFORM 685-FIND-SELECTED THRU 685-EXIT.
092400     IF NOT WS-FS-FOUND
092500         ADD 1 TO SC-TABLE-COUNT
092600         MOVE SC-TABLE-COUNT TO WS-FS-FOUND-IDX
092700         MOVE OR-COMPONENT-ID TO
092800             SCT-COMPONENT-ID(WS-FS-FOUND-IDX)
092900         MOVE 'N' TO SCT-BK-DONE-SW(WS-FS-FOUND-IDX)
093000         MOVE 'N' TO SCT-FW-DONE-SW(WS-FS-FOUND-IDX)
093100     END-IF.
093200     MOVE WS-ORDER-DATE-SERIAL TO
093300         SCT-ORDER-DATE-SERIAL(WS-FS-FOUND-IDX).
093400     IF WS-CHOSEN-MODE = 'A'
093500         MOVE WS-AIR-LEAD-DAYS TO SCT-LEAD-DAYS(WS-FS-FOUND-IDX)
093600     ELSE
093700         MOVE WS-SEA2-LEAD-DAYS TO SCT-LEAD-DAYS(WS-FS-FOUND-IDX)
093800     END-IF.
093900 680-EXIT.
094000     EXIT.
094100*
094200*    ------------------------------------------------------------
094300*    685-FIND-SELECTED  -  LINEAR LOOKUP OF WS-FS-TARGET-ID IN
094400*    SC-TABLE (ARRIVAL ORDER, NOT SORTED, SO NO SEARCH ALL).
094500*    ------------------------------------------------------------
094600 685-FIND-SELECTED.
094700     MOVE 'N' TO WS-FS-FOUND-SW.
094800     MOVE 0 TO WS-FS-FOUND-IDX.
094900     PERFORM 686-TEST-ONE-SELECTED THRU 686-EXIT
095000         VARYING SCT-IDX FROM 1 BY 1
095100         UNTIL SCT-IDX > SC-TABLE-COUNT.
095200 685-EXIT.
095300     EXIT.
095400 686-TEST-ONE-SELECTED.
095500     IF NOT WS-FS-FOUND
095600         IF SCT-COMPONENT-ID(SCT-IDX) = WS-FS-TARGET-ID
095700             MOVE 'Y' TO WS-FS-FOUND-SW
095800             SET WS-FS-FOUND-IDX TO SCT-IDX
095900         END-IF
096000     END-IF.
096100 686-EXIT.
096200     EXIT.
096300*
096400*    ------------------------------------------------------------
096500*    695-FINISH-ANCHORS  -  ASSEMBLY START/END SERIAL DATES FOR
096600*    THE BACKWARD SCHEDULE, ANCHORED ON THE LATEST TARGET DATE
096700*    SEEN ACROSS ALL ORDER LINES.
096800*    ------------------------------------------------------------
096900 695-FINISH-ANCHORS.
097000     MOVE WS-LATEST-TARGET-DATE TO WS-CCYYMMDD-FIELD.
097100     MOVE WS-CMD-CCYY TO WS-DTW-CCYY.
097200     MOVE WS-CMD-MM TO WS-DTW-MM.
097300     MOVE WS-CMD-DD TO WS-DTW-DD.
097400     PERFORM 150-DATE-TO-SERIAL THRU 150-EXIT.
097500     MOVE WS-DATE-SERIAL TO WS-ASSEMBLY-END-SERIAL.
097600     COMPUTE WS-ASSEMBLY-START-SERIAL =
097700         WS-ASSEMBLY-END-SERIAL - WS-ASSEMBLY-DAYS.
097800 695-EXIT.
097900     EXIT.
098000*
098100*    ------------------------------------------------------------
098200*    150-DATE-TO-SERIAL  -  CCYYMMDD (WS-DTW-CCYY/MM/DD) TO A
098300*    DAY SERIAL NUMBER (WS-DATE-SERIAL).  FLIEGEL-VAN FLANDERN
098400*    ALGORITHM, DONATED FROM THE WRKSFINL CONTRACT-DATE MATH.
098500*    ------------------------------------------------------------
098600 150-DATE-TO-SERIAL.
098700     COMPUTE WS-DTW-T1 = (WS-DTW-MM - 14) / 12.
098800     COMPUTE WS-DTW-T2 =
098900         1461 * (WS-DTW-CCYY + 4800 + WS-DTW-T1) / 4.
099000     COMPUTE WS-DTW-T3 =
099100         367 * (WS-DTW-MM - 2 - (WS-DTW-T1 * 12)) / 12.
099200     COMPUTE WS-DTW-T4 =
099300         3 * ((WS-DTW-CCYY + 4900 + WS-DTW-T1) / 100) / 4.
099400     COMPUTE WS-DATE-SERIAL =
099500         WS-DTW-DD - 32075 + WS-DTW-T2 + WS-DTW-T3 - WS-DTW-T4.
099600 150-EXIT.
099700     EXIT.
099800*
099900*    ------------------------------------------------------------
100000*    160-SERIAL-TO-DATE  -  INVERSE OF 150-DATE-TO-SERIAL.
100100*    WS-DATE-SERIAL TO WS-DTW-CCYY/MM/DD.
100200*    ------------------------------------------------------------
100300 160-SERIAL-TO-DATE.
100400     COMPUTE WS-DTW-L = WS-DATE-SERIAL + 68569.
100500     COMPUTE WS-DTW-N = 4 * WS-DTW-L / 146097.
100600     COMPUTE WS-DTW-L =
100700         WS-DTW-L - ((146097 * WS-DTW-N + 3) / 4).
100800     COMPUTE WS-DTW-I = 4000 * (WS-DTW-L + 1) / 1461001.
100900     COMPUTE WS-DTW-L =
101000         WS-DTW-L - (1461 * WS-DTW-I / 4) + 31.
101100     COMPUTE WS-DTW-J = 80 * WS-DTW-L / 2447.
101200     COMPUTE WS-DTW-DD = WS-DTW-L - (2447 * WS-DTW-J / 80).
101300     COMPUTE WS-DTW-L = WS-DTW-J / 11.
101400     COMPUTE WS-DTW-MM = WS-DTW-J + 2 - (12 * WS-DTW-L).
101500     COMPUTE WS-DTW-CCYY =
101600         (100 * (WS-DTW-N - 49)) + WS-DTW-I + WS-DTW-L.
101700 160-EXIT.
101800     EXIT.
101900*
102000*    ------------------------------------------------------------
102100*    700-BACKWARD-SCHED  -  DEPENDENTS-FIRST BACKWARD SCHEDULE.
102200*    RESOLVED BY BOUNDED-PASS RELAXATION RATHER THAN TRUE
102300*    RECURSION - CONVERGES TO THE SAME RESULT ON A DEPENDENCY
102400*    GRAPH WITH NO CYCLES, WHICH PROCUREMENT BOMS NEVER HAVE.
102500*    ------------------------------------------------------------
102600 700-BACKWARD-SCHED.
102700*    EACH SELECTED COMPONENT STARTS THE RUN "NOT DONE" - A PRIOR
102800*    ORDER'S LEFTOVER DONE-SWITCH WOULD OTHERWISE SKIP IT BELOW
102900*    AND LEAVE ITS SCHEDULE DATES AT WHATEVER THEY WERE LAST RUN.
103000     PERFORM 701-RESET-BK-DONE THRU 701-EXIT
103100         VARYING SCT-IDX FROM 1 BY 1
103200         UNTIL SCT-IDX > SC-TABLE-COUNT.
103300*    (SC-TABLE-COUNT * 3) + 1 IS A GENEROUS, NOT AN EXACT, BOUND -
103400*    A DEPENDENCY CHAIN CAN AT MOST BE AS DEEP AS THE TABLE IS
103500*    WIDE, SO THIS STOPS AN UNDETECTED CYCLE FROM LOOPING FOREVER
103600*    WITHOUT COSTING A SEPARATE CYCLE-DETECTION PASS.
103700     COMPUTE WS-BK-MAX-PASSES = (SC-TABLE-COUNT * 3) + 1.
103800     MOVE 0 TO WS-BK-PASS-COUNT.
103900     MOVE 'N' TO WS-BK-ALL-DONE-SW.
104000     PERFORM 705-BACKWARD-PASS THRU 705-EXIT
104100         UNTIL WS-BK-ALL-DONE-SW = 'Y'
104200            OR WS-BK-PASS-COUNT > WS-BK-MAX-PASSES.
104300 700-EXIT.
104400     EXIT.
104500 701-RESET-BK-DONE.
104600     MOVE 'N' TO SCT-BK-DONE-SW(SCT-IDX).
104700 701-EXIT.
104800     EXIT.
104900 705-BACKWARD-PASS.
105000     ADD 1 TO WS-BK-PASS-COUNT.
105100*    ASSUME THIS PASS FINISHES EVERYTHING; 710 FLIPS THE SWITCH
105200*    BACK TO 'N' THE MOMENT IT HITS A COMPONENT IT STILL CANNOT
105300*    RESOLVE, SO THE SWITCH ONLY EVER SURVIVES AS 'Y' WHEN THE
105400*    WHOLE TABLE ACTUALLY CLEARED THIS TIME THROUGH.
105500     MOVE 'Y' TO WS-BK-ALL-DONE-SW.
105600     PERFORM 710-BUILD-DEPENDENTS THRU 710-EXIT
105700         VARYING SCT-IDX FROM 1 BY 1
105800         UNTIL SCT-IDX > SC-TABLE-COUNT.
105900 705-EXIT.
106000     EXIT.
106100*
106200*    ------------------------------------------------------------
106300*    710-BUILD-DEPENDENTS  -  TRY TO RESOLVE ONE SELECTED
106400*    COMPONENT'S FINISH DATE FROM ITS DEPENDENTS' FINISH DATES.
106500*    ------------------------------------------------------------
106600 710-BUILD-DEPENDENTS.
106700     IF NOT SCT-BK-DONE(SCT-IDX)
106800*    THE ASSEMBLY ITSELF HAS NO DEPENDENCY RECORD OF ITS OWN - ITS
106900*    FINISH DATE IS FIXED BY THE ASSEMBLY-DAYS WINDOW, NOT BY ANY
107000*    OTHER SELECTED COMPONENT, SO IT RESOLVES IMMEDIATELY.
107100         IF SCT-COMPONENT-ID(SCT-IDX) = CF-ASSEMBLY-NAME
107200             MOVE WS-ASSEMBLY-END-SERIAL TO
107300                 SCT-BK-FINISH-SERIAL(SCT-IDX)
107400             COMPUTE SCT-BK-START-SERIAL(SCT-IDX) =
107500                 SCT-BK-FINISH-SERIAL(SCT-IDX) -
107600                 SCT-LEAD-DAYS(SCT-IDX)
107700             SET SCT-BK-DONE(SCT-IDX) TO TRUE
107800         ELSE
107900             MOVE 0 TO WS-BK-DEP-COUNT
108000             MOVE 'N' TO WS-BK-DEP-BLOCKED-SW
108100             MOVE 0 TO WS-BK-MIN-FINISH
108200             PERFORM 720-VISIT-DEPENDENT THRU 720-EXIT
108300                 VARYING DPT-IDX FROM 1 BY 1
108400                 UNTIL DPT-IDX > DP-TABLE-COUNT
108500*    ANY DEPENDENT STILL UNRESOLVED MEANS THIS COMPONENT'S OWN
108600*    FINISH DATE ISN'T KNOWABLE YET - LEAVE IT AND TELL 705 TO
108700*    RUN ANOTHER PASS RATHER THAN GUESS AT A FINISH DATE NOW.
108800             IF WS-BK-DEP-BLOCKED-SW = 'Y'
108900                 MOVE 'N' TO WS-BK-ALL-DONE-SW
109000             ELSE
109100*    A SINK (NO DEPENDENTS AT ALL) FINISHES NO LATER THAN THE
109200*    ASSEMBLY'S OWN START - IT HAS NOTHING DOWNSTREAM FORCING IT
109300*    EARLIER, SO THE ASSEMBLY START IS THE ONLY BOUND THERE IS.
109400                 IF WS-BK-DEP-COUNT = 0
109500                     MOVE WS-ASSEMBLY-START-SERIAL TO
109600                         SCT-BK-FINISH-SERIAL(SCT-IDX)
109700                 ELSE
109800                     MOVE WS-BK-MIN-FINISH TO
109900                         SCT-BK-FINISH-SERIAL(SCT-IDX)
110000                 END-IF
110100                 COMPUTE SCT-BK-START-SERIAL(SCT-IDX) =
110200                     SCT-BK-FINISH-SERIAL(SCT-IDX) -
110300                     SCT-LEAD-DAYS(SCT-IDX)
110400                 SET SCT-BK-DONE(SCT-IDX) TO TRUE
110500             END-IF
110600         END-IF
110700     END-IF.
110800 710-EXIT.
110900     EXIT.
111000*
111100*    ------------------------------------------------------------
111200*    720-VISIT-DEPENDENT  -  FOR ONE DEPENDENCY RECORD, IF IT
111300*    NAMES SCT-IDX AS THE PREREQUISITE, FOLD ITS DEPENDENT'S
111400*    FINISH-LESS-DURATION INTO THE RUNNING MINIMUM.
111500*    ------------------------------------------------------------
111600 720-VISIT-DEPENDENT.
111700*    DPT-IDX RUNS THE WHOLE DEPENDENCY TABLE LOOKING FOR PAIRS
111800*    WHERE SCT-IDX IS THE PREREQUISITE - THAT IS WHAT MAKES THIS
111900*    A DEPENDENTS SEARCH RATHER THAN A PREREQUISITES SEARCH
112000*    (750'S 765-VISIT-PREREQ CHECKS THE OPPOSITE SIDE OF THE PAIR)
112100     IF DPT-DEPENDS-ON-ID(DPT-IDX) = SCT-COMPONENT-ID(SCT-IDX)
112200         MOVE DPT-COMPONENT-ID(DPT-IDX) TO WS-FS-TARGET-ID
112300         PERFORM 685-FIND-SELECTED THRU 685-EXIT
112400*    A DEPENDENT NAMING A COMPONENT OUTSIDE THIS ORDER'S SELECTED
112500*    SET (WS-FS-FOUND FALSE) CONTRIBUTES NOTHING AND IS SILENTLY
112600*    SKIPPED - THE SCHEDULE ONLY COVERS WHAT WAS ACTUALLY ORDERED.
112700         IF WS-FS-FOUND
112800             IF SCT-BK-DONE(WS-FS-FOUND-IDX)
112900                 ADD 1 TO WS-BK-DEP-COUNT
113000*    THIS COMPONENT MUST FINISH NO LATER THAN THE EARLIEST START
113100*    AMONG EVERYTHING THAT DEPENDS ON IT - OTHERWISE WHICHEVER
113200*    DEPENDENT NEEDS IT SOONEST WOULD BE LEFT WAITING.
113300                 COMPUTE WS-DTW-T1 =
113400                     SCT-BK-FINISH-SERIAL(WS-FS-FOUND-IDX) -
113500                     SCT-LEAD-DAYS(WS-FS-FOUND-IDX)
113600                 IF WS-BK-DEP-COUNT = 1
113700                     MOVE WS-DTW-T1 TO WS-BK-MIN-FINISH
113800                 ELSE
113900                     IF WS-DTW-T1 < WS-BK-MIN-FINISH
114000                         MOVE WS-DTW-T1 TO WS-BK-MIN-FINISH
114100                     END-IF
114200                 END-IF
114300             ELSE
114400*    THE DEPENDENT HASN'T RESOLVED YET ITSELF - SCT-IDX CANNOT BE
114500*    FINISHED THIS PASS EITHER, SINCE ITS FINISH DATE DEPENDS ON
114600*    A NUMBER THAT DOESN'T EXIST YET.
114700                 MOVE 'Y' TO WS-BK-DEP-BLOCKED-SW
114800             END-IF
114900         END-IF
115000     END-IF.
115100 720-EXIT.
115200     EXIT.
115300*
115400*    ------------------------------------------------------------
115500*    750-FORWARD-SCHED  -  PREREQUISITES-FIRST FORWARD SCHEDULE,
115600*    PLUS THE FINAL ASSEMBLY TASK.  DWH0194/DWH0394.
115700*    ------------------------------------------------------------
115800 750-FORWARD-SCHED.
115900     PERFORM 751-RESET-FW-DONE THRU 751-EXIT
116000         VARYING SCT-IDX FROM 1 BY 1
116100         UNTIL SCT-IDX > SC-TABLE-COUNT.
116200     COMPUTE WS-FW-MAX-PASSES = (SC-TABLE-COUNT * 3) + 1.
116300     MOVE 0 TO WS-FW-PASS-COUNT.
116400     MOVE 'N' TO WS-FW-ALL-DONE-SW.
116500     MOVE 'N' TO WS-FW-FORCE-SW.
116600     PERFORM 755-FORWARD-PASS THRU 755-EXIT
116700         UNTIL WS-FW-ALL-DONE-SW = 'Y'
116800            OR WS-FW-PASS-COUNT > WS-FW-MAX-PASSES.
116900*    DWH0394 - A PREREQUISITE RECORD CAN NAME A COMPONENT THAT
117000*    WASN'T ITSELF SELECTED ON THIS ORDER, WHICH CAN STALL THE
117100*    PASS LOOP SHORT OF ALL-DONE.  ONE FORCED FINAL PASS LETS
117200*    760/765 FALL BACK TO THE ORDER DATE FOR ANY PREREQUISITE IT
117300*    STILL CAN'T RESOLVE INSTEAD OF LEAVING THE COMPONENT BLANK
117400*    ON THE REPORT.
117500     IF WS-FW-ALL-DONE-SW NOT = 'Y'
117600         MOVE 'Y' TO WS-FW-FORCE-SW
117700         PERFORM 755-FORWARD-PASS THRU 755-EXIT.
117800     PERFORM 770-ASSEMBLY-TASK THRU 770-EXIT.
117900 750-EXIT.
118000     EXIT.
118100 751-RESET-FW-DONE.
118200     MOVE 'N' TO SCT-FW-DONE-SW(SCT-IDX).
118300 751-EXIT.
118400     EXIT.
118500 755-FORWARD-PASS.
118600     ADD 1 TO WS-FW-PASS-COUNT.
118700     MOVE 'Y' TO WS-FW-ALL-DONE-SW.
118800     PERFORM 760-RESOLVE-PASS THRU 760-EXIT
118900         VARYING SCT-IDX FROM 1 BY 1
119000         UNTIL SCT-IDX > SC-TABLE-COUNT.
119100 755-EXIT.
119200     EXIT.
119300*
119400*    ------------------------------------------------------------
119500*    760-RESOLVE-PASS  -  TRY TO RESOLVE ONE SELECTED
119600*    COMPONENT'S START/FINISH FROM ITS OWN ORDER DATE AND ITS
119700*    PREREQUISITES' FINISH DATES.  DEPENDENCIES NAMING A
119800*    COMPONENT OUTSIDE THE SELECTED SET ARE IGNORED.  ON THE
119900*    FORCED FINAL PASS (WS-FW-FORCE-SW = 'Y') AN UNRESOLVED
120000*    PREREQUISITE IS SIMPLY LEFT OUT OF THE MAXIMUM RATHER
120100*    THAN BLOCKING THE COMPONENT.
120200*    ------------------------------------------------------------
120300 760-RESOLVE-PASS.
120400     IF NOT SCT-FW-DONE(SCT-IDX)
120500         MOVE 0 TO WS-FW-PREREQ-COUNT
120600         MOVE 'N' TO WS-FW-PREREQ-BLOCKED-SW
120700*    THE ORDER DATE IS THE EARLIEST THIS COMPONENT COULD EVER
120800*    START, EVEN WITH NO PREREQUISITES AT ALL - 765 ONLY EVER
120900*    PUSHES THIS LATER, NEVER EARLIER.
121000         MOVE SCT-ORDER-DATE-SERIAL(SCT-IDX) TO WS-FW-MAX-FINISH
121100         PERFORM 765-VISIT-PREREQ THRU 765-EXIT
121200             VARYING DPT-IDX FROM 1 BY 1
121300             UNTIL DPT-IDX > DP-TABLE-COUNT
121400         IF WS-FW-PREREQ-BLOCKED-SW = 'Y'
121500             MOVE 'N' TO WS-FW-ALL-DONE-SW
121600         ELSE
121700*    START IS THE LATEST FINISH AMONG ALL ITS PREREQUISITES (OR
121800*    THE ORDER DATE IF IT HAS NONE THAT RESOLVED) - WAITING ON
121900*    THE SLOWEST PREREQUISITE, NOT THE AVERAGE OR THE FIRST.
122000             MOVE WS-FW-MAX-FINISH TO
122100                 SCT-FW-START-SERIAL(SCT-IDX)
122200             COMPUTE SCT-FW-FINISH-SERIAL(SCT-IDX) =
122300                 SCT-FW-START-SERIAL(SCT-IDX) +
122400                 SCT-LEAD-DAYS(SCT-IDX)
122500             SET SCT-FW-DONE(SCT-IDX) TO TRUE
122600         END-IF
122700     END-IF.
122800 760-EXIT.
122900     EXIT.
123000*
123100 765-VISIT-PREREQ.
123200*    HERE DPT-COMPONENT-ID IS THE ONE WE'RE TRYING TO RESOLVE AND
123300*    DPT-DEPENDS-ON-ID IS ITS PREREQUISITE - THE MIRROR IMAGE OF
123400*    720-VISIT-DEPENDENT'S TEST ON THE SAME DEPENDENCY RECORD.
123500     IF DPT-COMPONENT-ID(DPT-IDX) = SCT-COMPONENT-ID(SCT-IDX)
123600         MOVE DPT-DEPENDS-ON-ID(DPT-IDX) TO WS-FS-TARGET-ID
123700         PERFORM 685-FIND-SELECTED THRU 685-EXIT
123800         IF WS-FS-FOUND
123900             IF SCT-FW-DONE(WS-FS-FOUND-IDX)
124000                 ADD 1 TO WS-FW-PREREQ-COUNT
124100                 IF SCT-FW-FINISH-SERIAL(WS-FS-FOUND-IDX) >
124200                     WS-FW-MAX-FINISH
124300                     MOVE SCT-FW-FINISH-SERIAL(WS-FS-FOUND-IDX)
124400                         TO WS-FW-MAX-FINISH
124500                 END-IF
124600             ELSE
124700*    ON A NORMAL PASS AN UNRESOLVED PREREQUISITE BLOCKS THIS
124800*    COMPONENT; ON THE FORCED FINAL PASS (750'S DWH0394 FALLBACK)
124900*    WE GIVE UP WAITING ON IT AND JUST LEAVE IT OUT OF THE MAX -
125000*    THAT IS THE ONLY DIFFERENCE THE FORCE SWITCH MAKES HERE.
125100                 IF WS-FW-FORCE-SW NOT = 'Y'
125200                     MOVE 'Y' TO WS-FW-PREREQ-BLOCKED-SW
125300                 END-IF
125400             END-IF
125500         END-IF
125600     END-IF.
125700 765-EXIT.
125800     EXIT.
125900*
126000*    ------------------------------------------------------------
126100*    770-ASSEMBLY-TASK  -  FINAL ASSEMBLY ROW.  STARTS AT THE
126200*    LATEST FINISH AMONG ITS OWN SELECTED PREREQUISITES, OR AT
126300*    THE LATEST FINISH OF ANY SELECTED COMPONENT IF IT HAS NONE.
126400*    ------------------------------------------------------------
126500 770-ASSEMBLY-TASK.
126600     MOVE 0 TO WS-FW-PREREQ-COUNT.
126700     MOVE 0 TO WS-FW-MAX-FINISH.
126800     MOVE CF-ASSEMBLY-NAME TO WS-FS-TARGET-ID.
126900     PERFORM 775-VISIT-ASSEMBLY-PREREQ THRU 775-EXIT
127000         VARYING DPT-IDX FROM 1 BY 1
127100         UNTIL DPT-IDX > DP-TABLE-COUNT.
127200*    ONLY A HANDFUL OF ORDERS WOULD EVER NAME THE ASSEMBLY ITSELF
127300*    AS A DEPENDENT ON A DEPENDENCY RECORD - WHEN NONE DO, FALL
127400*    BACK TO THE LATEST FINISH OF ANY SELECTED COMPONENT SO THE
127500*    ASSEMBLY STILL WAITS ON EVERYTHING THAT WAS ACTUALLY ORDERED.
127600     IF WS-FW-PREREQ-COUNT = 0
127700         PERFORM 776-VISIT-ANY-FINISH THRU 776-EXIT
127800             VARYING SCT-IDX FROM 1 BY 1
127900             UNTIL SCT-IDX > SC-TABLE-COUNT
128000     END-IF.
128100     MOVE WS-FW-MAX-FINISH TO WS-FW-START-SERIAL.
128200     COMPUTE WS-FW-FINISH-SERIAL =
128300         WS-FW-START-SERIAL + WS-ASSEMBLY-DAYS.
128400 770-EXIT.
128500     EXIT.
128600 775-VISIT-ASSEMBLY-PREREQ.
128700     IF DPT-COMPONENT-ID(DPT-IDX) = CF-ASSEMBLY-NAME
128800         MOVE DPT-DEPENDS-ON-ID(DPT-IDX) TO WS-FS-TARGET-ID
128900         PERFORM 685-FIND-SELECTED THRU 685-EXIT
129000         IF WS-FS-FOUND
129100             IF SCT-FW-DONE(WS-FS-FOUND-IDX)
129200                 ADD 1 TO WS-FW-PREREQ-COUNT
129300                 IF SCT-FW-FINISH-SERIAL(WS-FS-FOUND-IDX) >
129400                     WS-FW-MAX-FINISH
129500                     MOVE SCT-FW-FINISH-SERIAL(WS-FS-FOUND-IDX)
129600                         TO WS-FW-MAX-FINISH
129700                 END-IF
129800             END-IF
129900         END-IF
130000     END-IF.
130100 775-EXIT.
130200     EXIT.
130300*    776 ONLY RUNS WHEN 775 FOUND NO NAMED PREREQUISITE FOR THE
130400*    ASSEMBLY - ITS JOB IS SIMPLY TO FIND THE LATEST FINISH DATE
130500*    ON THE WHOLE SELECTED-COMPONENT TABLE AS THE FALLBACK BOUND.
130600 776-VISIT-ANY-FINISH.
130700     IF SCT-FW-DONE(SCT-IDX)
130800         IF SCT-FW-FINISH-SERIAL(SCT-IDX) > WS-FW-MAX-FINISH
130900             MOVE SCT-FW-FINISH-SERIAL(SCT-IDX) TO
131000                 WS-FW-MAX-FINISH
131100         END-IF
131200     END-IF.
131300 776-EXIT.
131400     EXIT.
131500*
131600*    ------------------------------------------------------------
131700*    780-WRITE-SCHEDULE-REPORT  -  PRINT THE BACKWARD AND
131800*    FORWARD SCHEDULE SECTIONS.
131900*    ------------------------------------------------------------
132000 780-WRITE-SCHEDULE-REPORT.
132100     MOVE SPACES TO RPT-SECTION-BANNER.
132200     MOVE 'BACKWARD SCHEDULE' TO RSB-TITLE.
132300     MOVE RPT-SECTION-BANNER TO PRT-LINE.
132400     WRITE PRT-LINE.
132500     MOVE RPT-COL-HEADING-BACKWARD TO PRT-LINE.
132600     WRITE PRT-LINE.
132700     PERFORM 785-WRITE-BACKWARD-LINE THRU 785-EXIT
132800         VARYING SCT-IDX FROM 1 BY 1
132900         UNTIL SCT-IDX > SC-TABLE-COUNT.
133000     MOVE SPACES TO RPT-SECTION-BANNER.
133100     MOVE 'FORWARD SCHEDULE' TO RSB-TITLE.
133200     MOVE RPT-SECTION-BANNER TO PRT-LINE.
133300     WRITE PRT-LINE.
133400     MOVE RPT-COL-HEADING-FORWARD TO PRT-LINE.
133500     WRITE PRT-LINE.
133600     PERFORM 790-WRITE-FORWARD-LINE THRU 790-EXIT
133700         VARYING SCT-IDX FROM 1 BY 1
133800         UNTIL SCT-IDX > SC-TABLE-COUNT.
133900     PERFORM 795-WRITE-ASSEMBLY-LINE THRU 795-EXIT.
134000 780-EXIT.
134100     EXIT.
134200 785-WRITE-BACKWARD-LINE.
134300     MOVE SPACES TO RPT-BACKWARD-DETAIL.
134400     MOVE SCT-COMPONENT-ID(SCT-IDX) TO BKD-COMPONENT-ID.
134500     MOVE SCT-LEAD-DAYS(SCT-IDX) TO BKD-DURATION-DAYS.
134600     MOVE SCT-BK-START-SERIAL(SCT-IDX) TO WS-DATE-SERIAL.
134700     PERFORM 160-SERIAL-TO-DATE THRU 160-EXIT.
134800     MOVE WS-DTW-CCYY TO WS-CMD-CCYY.
134900     MOVE WS-DTW-MM TO WS-CMD-MM.
135000     MOVE WS-DTW-DD TO WS-CMD-DD.
135100     MOVE WS-CCYYMMDD-FIELD TO BKD-START-DATE.
135200     MOVE SCT-BK-FINISH-SERIAL(SCT-IDX) TO WS-DATE-SERIAL.
135300     PERFORM 160-SERIAL-TO-DATE THRU 160-EXIT.
135400     MOVE WS-DTW-CCYY TO WS-CMD-CCYY.
135500     MOVE WS-DTW-MM TO WS-CMD-MM.
135600     MOVE WS-DTW-DD TO WS-CMD-DD.
135700     MOVE WS-CCYYMMDD-FIELD TO BKD-FINISH-DATE.
135800     MOVE RPT-BACKWARD-DETAIL TO PRT-LINE.
135900     WRITE PRT-LINE.
136000 785-EXIT.
136100     EXIT.
136200 790-WRITE-FORWARD-LINE.
136300     MOVE SPACES TO RPT-FORWARD-DETAIL.
136400     MOVE SCT-COMPONENT-ID(SCT-IDX) TO FWD-COMPONENT-ID.
136500     MOVE SCT-LEAD-DAYS(SCT-IDX) TO FWD-LEAD-DAYS.
136600     MOVE SCT-FW-START-SERIAL(SCT-IDX) TO WS-DATE-SERIAL.
136700     PERFORM 160-SERIAL-TO-DATE THRU 160-EXIT.
136800     MOVE WS-DTW-CCYY TO WS-CMD-CCYY.
136900     MOVE WS-DTW-MM TO WS-CMD-MM.
137000     MOVE WS-DTW-DD TO WS-CMD-DD.
137100     MOVE WS-CCYYMMDD-FIELD TO FWD-START-DATE.
137200     MOVE SCT-FW-FINISH-SERIAL(SCT-IDX) TO WS-DATE-SERIAL.
137300     PERFORM 160-SERIAL-TO-DATE THRU 160-EXIT.
137400     MOVE WS-DTW-CCYY TO WS-CMD-CCYY.
137500     MOVE WS-DTW-MM TO WS-CMD-MM.
137600     MOVE WS-DTW-DD TO WS-CMD-DD.
137700     MOVE WS-CCYYMMDD-FIELD TO FWD-FINISH-DATE.
137800*    A FINISH DATE ALREADY BEHIND THE RUN DATE IS PAST DUE, NOT
137900*    NEGATIVE DAYS REMAINING - PRINT ZERO RATHER THAN A NEGATIVE
138000*    NUMBER THAT WOULD MISREAD AS A DATA ERROR ON THE REPORT.
138100     IF SCT-FW-FINISH-SERIAL(SCT-IDX) > WS-RUN-DATE-SERIAL
138200         COMPUTE FWD-REMAINING-DAYS =
138300             SCT-FW-FINISH-SERIAL(SCT-IDX) - WS-RUN-DATE-SERIAL
138400     ELSE
138500         MOVE 0 TO FWD-REMAINING-DAYS
138600     END-IF.
138700     MOVE RPT-FORWARD-DETAIL TO PRT-LINE.
138800     WRITE PRT-LINE.
138900 790-EXIT.
139000     EXIT.
139100 795-WRITE-ASSEMBLY-LINE.
139200     MOVE SPACES TO RPT-FORWARD-DETAIL.
139300     MOVE CF-ASSEMBLY-NAME TO FWD-COMPONENT-ID.
139400     MOVE WS-ASSEMBLY-DAYS TO FWD-LEAD-DAYS.
139500     MOVE WS-FW-START-SERIAL TO WS-DATE-SERIAL.
139600     PERFORM 160-SERIAL-TO-DATE THRU 160-EXIT.
139700     MOVE WS-DTW-CCYY TO WS-CMD-CCYY.
139800     MOVE WS-DTW-MM TO WS-CMD-MM.
139900     MOVE WS-DTW-DD TO WS-CMD-DD.
140000     MOVE WS-CCYYMMDD-FIELD TO FWD-START-DATE.
140100     MOVE WS-FW-FINISH-SERIAL TO WS-DATE-SERIAL.
140200     PERFORM 160-SERIAL-TO-DATE THRU 160-EXIT.
140300     MOVE WS-DTW-CCYY TO WS-CMD-CCYY.
140400     MOVE WS-DTW-MM TO WS-CMD-MM.
140500     MOVE WS-DTW-DD TO WS-CMD-DD.
140600     MOVE WS-CCYYMMDD-FIELD TO FWD-FINISH-DATE.
140700     IF WS-FW-FINISH-SERIAL > WS-RUN-DATE-SERIAL
140800         COMPUTE FWD-REMAINING-DAYS =
140900             WS-FW-FINISH-SERIAL - WS-RUN-DATE-SERIAL
141000     ELSE
141100         MOVE 0 TO FWD-REMAINING-DAYS
141200     END-IF.
141300     MOVE RPT-FORWARD-DETAIL TO PRT-LINE.
141400     WRITE PRT-LINE.
141500 795-EXIT.
141600     EXIT.
141700*
141800*    ------------------------------------------------------------
141900*    900-WRITE-CONTROL-TOTALS  -  FIVE-LINE CONTROL TOTALS
142000*    SECTION AT THE END OF THE RUN.
142100*    ------------------------------------------------------------
142200 900-WRITE-CONTROL-TOTALS.
142300     MOVE SPACES TO RPT-SECTION-BANNER.
142400     MOVE 'CONTROL TOTALS' TO RSB-TITLE.
142500     MOVE RPT-SECTION-BANNER TO PRT-LINE.
142600     WRITE PRT-LINE.
142700     MOVE SPACES TO RPT-TOT-ORDERS-READ.
142800     MOVE WS-ORDERS-READ TO TOR-VALUE.
142900     MOVE RPT-TOT-ORDERS-READ TO PRT-LINE.
143000     WRITE PRT-LINE.
143100     MOVE SPACES TO RPT-TOT-OFFERS-WRITTEN.
143200     MOVE WS-OFFERS-WRITTEN TO TOW-VALUE.
143300     MOVE RPT-TOT-OFFERS-WRITTEN TO PRT-LINE.
143400     WRITE PRT-LINE.
143500     MOVE SPACES TO RPT-TOT-ERRORS.
143600     MOVE WS-ERRORS-COUNT TO TOE-VALUE.
143700     MOVE RPT-TOT-ERRORS TO PRT-LINE.
143800     WRITE PRT-LINE.
143900     MOVE SPACES TO RPT-TOT-GRAND-COST.
144000*    WS-REPORT-CURRENCY ONLY EVER GETS SET ONCE AN OFFER LINE
144100*    ACTUALLY WRITES (670) - A RUN WITH NOTHING BUT NOT-FOUND
144200*    ERRORS LEAVES IT BLANK, SO FALL BACK TO THE SAME EUR DEFAULT
144300*    THE MASTER RECORD ITSELF USES (SEE CMPMSTR'S NOTE, FS-114).
144400     IF WS-REPORT-CURRENCY = SPACES
144500         MOVE 'EUR' TO TGC-CURRENCY
144600     ELSE
144700         MOVE WS-REPORT-CURRENCY TO TGC-CURRENCY
144800     END-IF.
144900     MOVE WS-GRAND-TOTAL-COST TO TGC-VALUE.
145000     MOVE RPT-TOT-GRAND-COST TO PRT-LINE.
145100     WRITE PRT-LINE.
145200     MOVE SPACES TO RPT-TOT-EARLIEST-ORDERBY.
145300     IF WS-OFFERS-WRITTEN = 0
145400         MOVE 0 TO TEO-VALUE
145500     ELSE
145600         MOVE WS-EARLIEST-ORDERBY TO TEO-VALUE
145700     END-IF.
145800     MOVE RPT-TOT-EARLIEST-ORDERBY TO PRT-LINE.
145900     WRITE PRT-LINE.
146000 900-EXIT.
146100     EXIT.
146200*
146300*    ------------------------------------------------------------
146400*    950-CLOSE-FILES  -  CLOSE ALL SIX FILES.
146500*    ------------------------------------------------------------
146600 950-CLOSE-FILES.
146700     CLOSE CONFIG DEPENDS COMPONENTS ORDERS OFFERS PRTOUT.
146800 950-EXIT.
146900     EXIT.
